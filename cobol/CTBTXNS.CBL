000100******************************************************************
000200* FECHA       : 12/03/1992                                       *
000300* PROGRAMADOR : R.CASTILLO (RCM)                                 *
000400* APLICACION  : BANCA DIGITAL - PANEL DE CONTROL                 *
000500* PROGRAMA    : CTBTXNS                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA LA SERIE DE DEPOSITOS/RETIROS DEL PANEL   *
000800*             : DE CONTROL, AGRUPANDO LAS OPERACIONES POSTEADAS  *
000900*             : POR CUBO DE FECHA (DIARIO, SEMANAL O MENSUAL)    *
001000*             : DENTRO DE UN RANGO DE FECHAS OBLIGATORIO.        *
001100* ARCHIVOS    : CTOPER=E, CTTRAN=S, WORKFILE=CLASIFICACION       *
001200* ACCION (ES) : R=REFRESCAR EXTRACTO DE SERIE                    *
001300* INSTALADO   : 20/03/1992                                       *
001400* BPM/RATIONAL: DBB-0071                                         *
001500* NOMBRE      : SERIE DE DEPOSITOS/RETIROS POR CUBO DE FECHA     *
001600* DESCRIPCION : REFRESCO NOCTURNO / BAJO DEMANDA DEL EXTRACTO    *
001700******************************************************************
001800*   HISTORIAL DE CAMBIOS
001900*   FECHA       PROGRAMADOR       TICKET     DESCRIPCION
002000*   ----------  ----------------  ---------  --------------------
002100*   12/03/1992  R.CASTILLO (RCM)  DBB-0071   VERSION INICIAL:     DBB-0071
002200*                                            UNICAMENTE CUBO      DBB-0071
002300*                                            DIARIO, SIN VALIDAR  DBB-0071
002400*                                            EL RANGO DE FECHAS.  DBB-0071
002500*   09/11/1994  F.MENDEZ  (FJM)   DBB-0115   SE EXIGE RANGO DE    DBB-0115
002600*                                            FECHAS OBLIGATORIO   DBB-0115
002700*                                            (INICIO Y FIN); SI   DBB-0115
002800*                                            FALTA ALGUNO SE      DBB-0115
002900*                                            RECHAZA LA CORRIDA   DBB-0115
003000*                                            SIN PROCESAR NADA.   DBB-0115
003100*   27/06/1996  F.MENDEZ  (FJM)   DBB-0126   SE AGREGAN LOS CUBOS DBB-0126
003200*                                            SEMANAL (ISO 8601) Y DBB-0126
003300*                                            MENSUAL, SELECCION-  DBB-0126
003400*                                            ABLES POR PARAMETRO  DBB-0126
003500*                                            DE INTERVALO.        DBB-0126
003600*   03/10/1998  A.SOLIS   (ALS)   DBB-0161   AJUSTE MILENIO (Y2K):DBB-0161
003700*                                            FECHAS DEL PARM Y    DBB-0161
003800*                                            DEL ARCHIVO DE       DBB-0161
003900*                                            OPERACIONES CCYYMMDD DBB-0161
004000*                                            DE 8 DIGITOS; SE     DBB-0161
004100*                                            REVISA LA RUTINA DE  DBB-0161
004200*                                            SEMANA ISO PARA EL   DBB-0161
004300*                                            CAMBIO DE SIGLO.     DBB-0161
004400*   19/05/2004  E.RAMIREZ (PEDR)  DBB-0214   SE ACLARA QUE EL     DBB-0214
004500*                                            RANGO ES ESTRICTO EN DBB-0214
004600*                                            AMBOS EXTREMOS (NO   DBB-0214
004700*                                            SOLO EN EL INICIO    DBB-0214
004800*                                            COMO EN CTBDASH) Y   DBB-0214
004900*                                            QUE UN INTERVALO NO  DBB-0214
005000*                                            RECONOCIDO CAE POR   DBB-0214
005100*                                            DEFECTO A DIARIO.    DBB-0214
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. CTBTXNS.
005500 AUTHOR.        R. CASTILLO.
005600 INSTALLATION.  BANCA DIGITAL - CENTRO DE COMPUTO.
005700 DATE-WRITTEN.  12/03/1992.
005800 DATE-COMPILED. 19/05/2004.
005900 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006250     C01 IS TOP-OF-FORM
006280     CLASS DIGITOS-CLASE   IS '0' THRU '9'
006290     UPSI-0 ON  RANGO-REQUERIDO-ACTIVO
006295            OFF RANGO-REQUERIDO-INACTIVO.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600      SELECT CTOPER    ASSIGN TO CTOPER
006700                        ORGANIZATION IS LINE SEQUENTIAL
006800                        FILE STATUS  IS FS-CTOPER.
006900      SELECT CTTRAN    ASSIGN TO CTTRAN
007000                        ORGANIZATION IS LINE SEQUENTIAL
007100                        FILE STATUS  IS FS-CTTRAN.
007200
007300      SELECT WORKFILE  ASSIGN TO SORTWK1.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
007900******************************************************************
008000*   OPERACIONES POSTEADAS DE BANCA DIGITAL
008100 FD  CTOPER.
008200     COPY CTOPR01.
008300*   EXTRACTO DE SERIE DE DEPOSITOS/RETIROS POR CUBO DE FECHA
008400 FD  CTTRAN.
008500     COPY CTTRN01.
008600 SD  WORKFILE.
008700 01  WORK-REG.
008800*---> LLAVE DE ORDENAMIENTO ASCENDENTE (ETIQUETA DE CUBO)
008900     05  WORK-BUCKET-KEY             PIC X(10).
009000*---> TIPO DE OPERACION ARRASTRADO PARA SUMAR EN LA COLUMNA
009100*     CORRECTA (DEPOSITOS O RETIROS) EN EL PROCESO DE SALIDA
009200     05  WORK-OPERATION-TYPE         PIC X(06).
009300         88  WORK-ES-CREDITO             VALUE 'CREDIT'.
009400         88  WORK-ES-DEBITO              VALUE 'DEBIT '.
009500*---> MONTO DE LA OPERACION YA CLASIFICADA EN SU CUBO
009600     05  WORK-AMOUNT                 PIC S9(11)V99 COMP-3.
009700     05  FILLER                      PIC X(04).
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000*           RECURSOS RUTINAS DE FILE STATUS                      *
010100******************************************************************
010200 01  WKS-FS-STATUS.
010300     02  FS-CTOPER               PIC 9(02) VALUE ZEROES.
010400     02  FS-CTTRAN               PIC 9(02) VALUE ZEROES.
010500     02  FILLER                  PIC X(10) VALUE SPACES.
010600******************************************************************
010700*              PARAMETROS DE CORRIDA (SYSIN)                     *
010800******************************************************************
010900 01  WKS-PARM-TXNS.
011000     02  WKS-PARM-RANGO-INICIO   PIC 9(08).
011100     02  FILLER                  PIC X(01).
011200     02  WKS-PARM-RANGO-FIN      PIC 9(08).
011300     02  FILLER                  PIC X(01).
011400     02  WKS-PARM-INTERVALO      PIC X(07).
011420******************************************************************
011440*    TABLAS PARA NORMALIZAR EL INTERVALO A MAYUSCULAS (DBB-0214) *
011460******************************************************************
011480 77  WKS-MINUSCULAS              PIC X(26)
011490     VALUE 'abcdefghijklmnopqrstuvwxyz'.
011495 77  WKS-MAYUSCULAS              PIC X(26)
011498     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011500******************************************************************
011600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011700******************************************************************
011800 01  WKS-VARIABLES-TRABAJO.
011900     02  WKS-CON-OPERAC-LEIDAS       PIC 9(07) COMP VALUE ZEROES.
012000     02  WKS-CON-OPERAC-EN-RANGO     PIC 9(07) COMP VALUE ZEROES.
012100     02  WKS-CON-CUBOS-ESCRITOS      PIC 9(07) COMP VALUE ZEROES.
012200     02  WKS-MASCARA-CONTADOR    PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012300     02  WKS-MASCARA-IMPORTE     PIC ZZ,ZZZ,ZZZ,ZZ9.99- VALUE
012400                                                        ZEROES.
012500     02  WKS-FLAGS.
012600         04  WKS-FIN-CTOPER           PIC 9(01) VALUE ZEROES.
012700             88  FIN-CTOPER                      VALUE 1.
012800         04  WKS-FIN-WORKFILE         PIC 9(01) VALUE ZEROES.
012900             88  FIN-WORKFILE                    VALUE 1.
013000         04  WKS-OPERACION-EN-RANGO   PIC 9(01) VALUE ZEROES.
013100             88  OPERACION-EN-RANGO              VALUE 1.
013200         04  WKS-HAY-CUBO-PENDIENTE   PIC 9(01) VALUE ZEROES.
013300             88  HAY-CUBO-PENDIENTE              VALUE 1.
013400     02  FILLER                       PIC X(15) VALUE SPACES.
013500******************************************************************
013600*      CUBO ACTUAL EN CONTROL BREAK Y SUS ACUMULADORES           *
013700******************************************************************
013800 01  WKS-CUBO-ACTUAL.
013900     02  WKS-CUBO-CLAVE          PIC X(10) VALUE SPACES.
014000     02  WKS-CUBO-DEPOSITS       PIC S9(11)V99 COMP-3 VALUE 0.
014100     02  WKS-CUBO-WITHDRAWALS    PIC S9(11)V99 COMP-3 VALUE 0.
014200     02  WKS-CUBO-NET-CHANGE     PIC S9(11)V99 COMP-3 VALUE 0.
014300     02  FILLER                  PIC X(10) VALUE SPACES.
014400******************************************************************
014500*      ETIQUETAS DE CUBO SEGUN EL INTERVALO PEDIDO (COMPARTEN    *
014600*      EL MISMO AREA DE 10 BYTES, SOLO SE USA UN FORMATO POR     *
014700*      CORRIDA SEGUN WKS-PARM-INTERVALO)                         *
014800******************************************************************
014900 01  WKS-CLAVE-DIARIA.
015000     02  WKS-CD-ANI              PIC 9(04).
015100     02  WKS-CD-GUION1           PIC X(01).
015200     02  WKS-CD-MES              PIC 9(02).
015300     02  WKS-CD-GUION2           PIC X(01).
015400     02  WKS-CD-DIA              PIC 9(02).
015500 01  WKS-CLAVE-SEMANAL REDEFINES WKS-CLAVE-DIARIA.
015600     02  WKS-CS-ANI              PIC 9(04).
015700     02  WKS-CS-GUION-W          PIC X(02).
015800     02  WKS-CS-SEM              PIC 9(02).
015900     02  WKS-CS-BLANCO           PIC X(02).
016000 01  WKS-CLAVE-MENSUAL REDEFINES WKS-CLAVE-DIARIA.
016100     02  WKS-CM-ANI              PIC 9(04).
016200     02  WKS-CM-GUION            PIC X(01).
016300     02  WKS-CM-MES              PIC 9(02).
016400     02  WKS-CM-BLANCO           PIC X(03).
016500 01  WKS-CLAVE-CUBO              PIC X(10) VALUE SPACES.
016600******************************************************************
016700*      TABLA DE DIAS POR MES (RUTINA DE DIA-DEL-ANIO)            *
016800******************************************************************
016900 01  TABLA-DIAS-MES.
017000     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
017100 01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
017200     02  DIAS-EN-MES       PIC 99 OCCURS 12 TIMES.
017300******************************************************************
017400*      RECURSOS DE LA RUTINA DE SEMANA ISO 8601 (SIN FUNCIONES   *
017500*      INTRINSECAS - SOLO DIVIDE Y TABLAS, HABITO DEL AREA)      *
017600******************************************************************
017700 01  WKS-ISO-SEMANA.
017800     02  WKS-ISO-ANI             PIC 9(04) COMP.
017900     02  WKS-ISO-MES             PIC 9(02) COMP.
018000     02  WKS-ISO-DIA             PIC 9(02) COMP.
018100     02  WKS-ISO-DIA-ANIO        PIC 9(03) COMP VALUE 0.
018200     02  WKS-ISO-SUBINDICE       PIC 9(02) COMP VALUE 0.
018300     02  WKS-ISO-DOW-ZELLER      PIC 9(01) COMP.
018400     02  WKS-ISO-DOW             PIC 9(01) COMP.
018500     02  WKS-ISO-SEMANA-NUM      PIC 9(02) COMP.
018600     02  WKS-ISO-ANI-EFECTIVO    PIC 9(04) COMP.
018700     02  FILLER                  PIC X(08) VALUE SPACES.
018800 01  WKS-ZELLER-TRABAJO.
018900     02  WKS-Z-MES-AJUSTADO      PIC 9(02) COMP.
019000     02  WKS-Z-ANI-AJUSTADO      PIC 9(04) COMP.
019100     02  WKS-Z-K                 PIC 9(02) COMP.
019200     02  WKS-Z-J                 PIC 9(02) COMP.
019300     02  WKS-Z-TEMP1             PIC S9(05) COMP.
019400     02  WKS-Z-TEMP2             PIC S9(05) COMP.
019500     02  WKS-Z-TERM2             PIC S9(05) COMP.
019600     02  WKS-Z-TERM4             PIC S9(05) COMP.
019700     02  WKS-Z-TERM5             PIC S9(05) COMP.
019800     02  WKS-Z-SUMA              PIC S9(06) COMP.
019900     02  WKS-Z-COCIENTE          PIC S9(06) COMP.
020000     02  WKS-Z-RESIDUO           PIC S9(04) COMP.
020100     02  FILLER                  PIC X(08) VALUE SPACES.
020200 01  WKS-BISIESTO.
020300     02  WKS-BISIESTO-ANIO       PIC 9(04) COMP.
020400     02  WKS-BISIESTO-FLAG       PIC 9(01) COMP VALUE 0.
020500         88  ANIO-ES-BISIESTO             VALUE 1.
020600     02  WKS-BISIESTO-COCIENTE   PIC S9(06) COMP.
020700     02  WKS-BISIESTO-RESIDUO    PIC S9(04) COMP.
020800 01  WKS-SEMANAS-DEL-ANIO.
020900     02  WKS-WIY-ANIO            PIC 9(04) COMP.
021000     02  WKS-WIY-RESULT          PIC 9(02) COMP.
021100     02  WKS-P-ANIO-IN           PIC S9(05) COMP.
021200     02  WKS-P-Q4                PIC S9(05) COMP.
021300     02  WKS-P-R4                PIC S9(05) COMP.
021400     02  WKS-P-Q100              PIC S9(05) COMP.
021500     02  WKS-P-R100              PIC S9(05) COMP.
021600     02  WKS-P-Q400              PIC S9(05) COMP.
021700     02  WKS-P-R400              PIC S9(05) COMP.
021800     02  WKS-P-SUMA              PIC S9(06) COMP.
021900     02  WKS-P-COC               PIC S9(06) COMP.
022000     02  WKS-P-RESULT            PIC S9(04) COMP.
022100     02  WKS-P-ANIO-RESULT       PIC S9(04) COMP.
022200     02  FILLER                  PIC X(08) VALUE SPACES.
022300******************************************************************
022400 PROCEDURE DIVISION.
022500 100-SECCION-PRINCIPAL SECTION.
022600     PERFORM 150-LEE-PARAMETROS
022700     PERFORM 160-VALIDA-RANGO-REQUERIDO
022800     PERFORM 100-ABRIR-ARCHIVOS
022900     PERFORM 300-SORT-DATOS-DE-SERIE
023000     PERFORM 800-ESTADISTICAS
023100     PERFORM 900-CIERRA-ARCHIVOS
023200     STOP RUN.
023300 100-SECCION-PRINCIPAL-E. EXIT.
023400
023500 150-LEE-PARAMETROS SECTION.
023600     ACCEPT WKS-PARM-TXNS FROM SYSIN
023650*--> EL INTERVALO SE RECIBE EN CUALQUIER COMBINACION DE
023660*    MAYUSCULAS/MINUSCULAS Y SE NORMALIZA A MAYUSCULAS ANTES
023670*    DE CLASIFICAR LA CLAVE DEL CUBO (REGLA DBB-0214).       DBB-0214
023680     INSPECT WKS-PARM-INTERVALO
023690        CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS.
023700 150-LEE-PARAMETROS-E. EXIT.
023800
023900*--> LA CORRIDA SE RECHAZA SIN ABRIR ARCHIVOS SI FALTA EL INICIO
024000*    O EL FIN DEL RANGO (REGLA DBB-0115) - EQUIVALE AL RECHAZO    DBB-0115
024100*    POR PARAMETRO INVALIDO DE LA FUENTE ORIGINAL.
024200 160-VALIDA-RANGO-REQUERIDO SECTION.
024300     IF WKS-PARM-RANGO-INICIO = 0 OR WKS-PARM-RANGO-FIN = 0
024400        DISPLAY "==========================================="
024500                 UPON CONSOLE
024600        DISPLAY " >>> CTBTXNS: RANGO DE FECHAS OBLIGATORIO <<<"
024700                 UPON CONSOLE
024800        DISPLAY " >>> SE REQUIERE INICIO Y FIN DE RANGO     <<<"
024900                 UPON CONSOLE
025000        DISPLAY "==========================================="
025100                 UPON CONSOLE
025200        MOVE 92 TO RETURN-CODE
025300        STOP RUN
025400     END-IF.
025500 160-VALIDA-RANGO-REQUERIDO-E. EXIT.
025600
025700 100-ABRIR-ARCHIVOS SECTION.
025800     OPEN INPUT  CTOPER
025900          OUTPUT CTTRAN
026000     IF FS-CTOPER = 97
026100        MOVE ZEROES TO FS-CTOPER
026200     END-IF
026300     IF FS-CTTRAN = 97
026400        MOVE ZEROES TO FS-CTTRAN
026500     END-IF
026600     IF FS-CTOPER NOT = 0 OR FS-CTTRAN NOT = 0
026700        DISPLAY "==========================================="
026800                 UPON CONSOLE
026900        DISPLAY " >>> ERROR AL ABRIR ARCHIVOS DE CTBTXNS <<<"
027000                 UPON CONSOLE
027100        DISPLAY " FS-CTOPER = " FS-CTOPER
027200                 "  FS-CTTRAN = " FS-CTTRAN UPON CONSOLE
027300        DISPLAY "==========================================="
027400                 UPON CONSOLE
027500        MOVE  91  TO RETURN-CODE
027600        PERFORM 900-CIERRA-ARCHIVOS
027700        STOP RUN
027800     END-IF.
027900 100-ABRIR-ARCHIVOS-E. EXIT.
028000
028100*--> CLASIFICA LAS OPERACIONES DENTRO DEL RANGO EN CUBOS DE
028200*    FECHA Y LOS ESCRIBE EN ORDEN ASCENDENTE DE ETIQUETA
028300*    (REGLA DBB-0214) APOYANDOSE EN EL ORDENAMIENTO DEL SORT.     DBB-0214
028400 300-SORT-DATOS-DE-SERIE SECTION.
028500     SORT WORKFILE ON ASCENDING KEY WORK-BUCKET-KEY OF WORK-REG
028600          INPUT  PROCEDURE IS 350-FILTRA-Y-CLAVE
028700          OUTPUT PROCEDURE IS 380-ACUMULA-CUBOS.
028800 300-SORT-DATOS-DE-SERIE-E. EXIT.
028900
029000 350-FILTRA-Y-CLAVE SECTION.
029100     PERFORM 350-LEE-CTOPER
029200     PERFORM 350-CLASIFICA-UNA-OPERACION UNTIL FIN-CTOPER.
029300 350-FILTRA-Y-CLAVE-E. EXIT.
029400
029500 350-LEE-CTOPER SECTION.
029600     READ CTOPER
029700          AT END MOVE 1 TO WKS-FIN-CTOPER
029800     END-READ
029900     IF NOT FIN-CTOPER
030000        ADD 1 TO WKS-CON-OPERAC-LEIDAS
030100        PERFORM 700-VALIDA-LECTURA-CTOPER
030200     END-IF.
030300 350-LEE-CTOPER-E. EXIT.
030400
030500*--> RANGO ESTRICTO EN AMBOS EXTREMOS, SIN EXCEPCION (REGLA
030600*    DBB-0214) - A DIFERENCIA DE CTBDASH, AQUI EL RANGO SIEMPRE   DBB-0214
030700*    VIENE PORQUE 160-VALIDA-RANGO-REQUERIDO YA LO EXIGIO.
030800 350-CLASIFICA-UNA-OPERACION SECTION.
030900     MOVE 0 TO WKS-OPERACION-EN-RANGO
031000     IF CTO-OPERATION-DATE > WKS-PARM-RANGO-INICIO AND
031100        CTO-OPERATION-DATE < WKS-PARM-RANGO-FIN
031200        MOVE 1 TO WKS-OPERACION-EN-RANGO
031300     END-IF
031400     IF OPERACION-EN-RANGO
031500        ADD 1 TO WKS-CON-OPERAC-EN-RANGO
031600        PERFORM 400-CALCULA-CLAVE-CUBO
031700        MOVE WKS-CLAVE-CUBO         TO WORK-BUCKET-KEY
031800        MOVE CTO-OPERATION-TYPE     TO WORK-OPERATION-TYPE
031900        MOVE CTO-AMOUNT             TO WORK-AMOUNT
032000        RELEASE WORK-REG
032100     END-IF
032200     PERFORM 350-LEE-CTOPER.
032300 350-CLASIFICA-UNA-OPERACION-E. EXIT.
032400
032500*--> UN INTERVALO NO RECONOCIDO CAE POR DEFECTO A DIARIO
032600*    (REGLA DBB-0214).                                            DBB-0214
032700 400-CALCULA-CLAVE-CUBO SECTION.
032800     EVALUATE WKS-PARM-INTERVALO
032900        WHEN 'WEEKLY '
033000             PERFORM 420-CLAVE-SEMANAL
033100        WHEN 'MONTHLY'
033200             PERFORM 430-CLAVE-MENSUAL
033300        WHEN OTHER
033400             PERFORM 410-CLAVE-DIARIA
033500     END-EVALUATE.
033600 400-CALCULA-CLAVE-CUBO-E. EXIT.
033700
033800 410-CLAVE-DIARIA SECTION.
033900     MOVE CTO-OPERATION-CCYY TO WKS-CD-ANI
034000     MOVE '-'                TO WKS-CD-GUION1
034100     MOVE CTO-OPERATION-MM   TO WKS-CD-MES
034200     MOVE '-'                TO WKS-CD-GUION2
034300     MOVE CTO-OPERATION-DD   TO WKS-CD-DIA
034400     MOVE WKS-CLAVE-DIARIA   TO WKS-CLAVE-CUBO.
034500 410-CLAVE-DIARIA-E. EXIT.
034600
034700 420-CLAVE-SEMANAL SECTION.
034800     MOVE CTO-OPERATION-CCYY TO WKS-ISO-ANI
034900     MOVE CTO-OPERATION-MM   TO WKS-ISO-MES
035000     MOVE CTO-OPERATION-DD   TO WKS-ISO-DIA
035100     PERFORM 500-DETERMINA-DIA-DEL-ANIO
035200     PERFORM 510-DETERMINA-DIA-SEMANA-ISO
035300     COMPUTE WKS-ISO-SEMANA-NUM =
035400             (WKS-ISO-DIA-ANIO - WKS-ISO-DOW + 10) / 7
035500     MOVE WKS-ISO-ANI TO WKS-ISO-ANI-EFECTIVO
035600     IF WKS-ISO-SEMANA-NUM < 1
035700        COMPUTE WKS-WIY-ANIO = WKS-ISO-ANI - 1
035800        PERFORM 520-DETERMINA-SEMANAS-DEL-ANIO
035900        MOVE WKS-WIY-RESULT TO WKS-ISO-SEMANA-NUM
036000        COMPUTE WKS-ISO-ANI-EFECTIVO = WKS-ISO-ANI - 1
036100     ELSE
036200        MOVE WKS-ISO-ANI TO WKS-WIY-ANIO
036300        PERFORM 520-DETERMINA-SEMANAS-DEL-ANIO
036400        IF WKS-ISO-SEMANA-NUM > WKS-WIY-RESULT
036500           MOVE 1 TO WKS-ISO-SEMANA-NUM
036600           COMPUTE WKS-ISO-ANI-EFECTIVO = WKS-ISO-ANI + 1
036700        END-IF
036800     END-IF
036900     MOVE WKS-ISO-ANI-EFECTIVO TO WKS-CS-ANI
037000     MOVE '-W'                 TO WKS-CS-GUION-W
037100     MOVE WKS-ISO-SEMANA-NUM   TO WKS-CS-SEM
037200     MOVE SPACES               TO WKS-CS-BLANCO
037300     MOVE WKS-CLAVE-SEMANAL    TO WKS-CLAVE-CUBO.
037400 420-CLAVE-SEMANAL-E. EXIT.
037500
037600 430-CLAVE-MENSUAL SECTION.
037700     MOVE CTO-OPERATION-CCYY TO WKS-CM-ANI
037800     MOVE '-'                TO WKS-CM-GUION
037900     MOVE CTO-OPERATION-MM   TO WKS-CM-MES
038000     MOVE SPACES             TO WKS-CM-BLANCO
038100     MOVE WKS-CLAVE-MENSUAL  TO WKS-CLAVE-CUBO.
038200 430-CLAVE-MENSUAL-E. EXIT.
038300
038400******************************************************************
038500*      RUTINA DE SEMANA ISO 8601 (SIN FUNCIONES INTRINSECAS)     *
038600******************************************************************
038700 500-DETERMINA-DIA-DEL-ANIO SECTION.
038800     MOVE WKS-ISO-ANI TO WKS-BISIESTO-ANIO
038900     PERFORM 550-DETERMINA-BISIESTO
039000     MOVE 0 TO WKS-ISO-DIA-ANIO
039100     PERFORM 501-SUMA-UN-MES
039200             VARYING WKS-ISO-SUBINDICE FROM 1 BY 1
039300             UNTIL WKS-ISO-SUBINDICE >= WKS-ISO-MES
039400     ADD WKS-ISO-DIA TO WKS-ISO-DIA-ANIO
039500     IF WKS-ISO-MES > 2 AND ANIO-ES-BISIESTO
039600        ADD 1 TO WKS-ISO-DIA-ANIO
039700     END-IF.
039800 500-DETERMINA-DIA-DEL-ANIO-E. EXIT.
039900
040000 501-SUMA-UN-MES SECTION.
040100     ADD DIAS-EN-MES (WKS-ISO-SUBINDICE) TO WKS-ISO-DIA-ANIO.
040200 501-SUMA-UN-MES-E. EXIT.
040300
040400*--> CONGRUENCIA DE ZELLER (CALENDARIO GREGORIANO), CONVERTIDA A
040500*    DIA DE LA SEMANA ISO (1=LUNES ... 7=DOMINGO)
040600 510-DETERMINA-DIA-SEMANA-ISO SECTION.
040700     IF WKS-ISO-MES <= 2
040800        COMPUTE WKS-Z-MES-AJUSTADO = WKS-ISO-MES + 12
040900        COMPUTE WKS-Z-ANI-AJUSTADO = WKS-ISO-ANI - 1
041000     ELSE
041100        MOVE WKS-ISO-MES TO WKS-Z-MES-AJUSTADO
041200        MOVE WKS-ISO-ANI TO WKS-Z-ANI-AJUSTADO
041300     END-IF
041400     DIVIDE WKS-Z-ANI-AJUSTADO BY 100 GIVING WKS-Z-J
041500            REMAINDER WKS-Z-K
041600     COMPUTE WKS-Z-TEMP1 = 13 * (WKS-Z-MES-AJUSTADO + 1)
041700     DIVIDE WKS-Z-TEMP1 BY 5 GIVING WKS-Z-TERM2
041800     DIVIDE WKS-Z-K BY 4 GIVING WKS-Z-TERM4
041900     DIVIDE WKS-Z-J BY 4 GIVING WKS-Z-TERM5
042000     COMPUTE WKS-Z-SUMA = WKS-ISO-DIA + WKS-Z-TERM2 + WKS-Z-K
042100             + WKS-Z-TERM4 + WKS-Z-TERM5 - (2 * WKS-Z-J) + 700
042200     DIVIDE WKS-Z-SUMA BY 7 GIVING WKS-Z-COCIENTE
042300            REMAINDER WKS-Z-RESIDUO
042400     MOVE WKS-Z-RESIDUO TO WKS-ISO-DOW-ZELLER
042500     COMPUTE WKS-Z-TEMP2 = WKS-ISO-DOW-ZELLER + 5
042600     DIVIDE WKS-Z-TEMP2 BY 7 GIVING WKS-Z-COCIENTE
042700            REMAINDER WKS-Z-RESIDUO
042800     COMPUTE WKS-ISO-DOW = WKS-Z-RESIDUO + 1.
042900 510-DETERMINA-DIA-SEMANA-ISO-E. EXIT.
043000
043100*--> BISIESTO SI DIVISIBLE ENTRE 4 Y NO ENTRE 100, O DIVISIBLE
043200*    ENTRE 400
043300 550-DETERMINA-BISIESTO SECTION.
043400     MOVE 0 TO WKS-BISIESTO-FLAG
043500     DIVIDE WKS-BISIESTO-ANIO BY 400 GIVING WKS-BISIESTO-COCIENTE
043600            REMAINDER WKS-BISIESTO-RESIDUO
043700     IF WKS-BISIESTO-RESIDUO = 0
043800        MOVE 1 TO WKS-BISIESTO-FLAG
043900     ELSE
044000        DIVIDE WKS-BISIESTO-ANIO BY 100
044100               GIVING WKS-BISIESTO-COCIENTE
044200               REMAINDER WKS-BISIESTO-RESIDUO
044300        IF WKS-BISIESTO-RESIDUO NOT = 0
044400           DIVIDE WKS-BISIESTO-ANIO BY 4
044500                  GIVING WKS-BISIESTO-COCIENTE
044600                  REMAINDER WKS-BISIESTO-RESIDUO
044700           IF WKS-BISIESTO-RESIDUO = 0
044800              MOVE 1 TO WKS-BISIESTO-FLAG
044900           END-IF
045000        END-IF
045100     END-IF.
045200 550-DETERMINA-BISIESTO-E. EXIT.
045300
045400*--> NUMERO DE SEMANAS ISO DE UN ANIO (52 O 53) SEGUN EL DIA EN
045500*    QUE CAE EL 1 DE ENERO (FORMULA DE P(ANIO))
045600 520-DETERMINA-SEMANAS-DEL-ANIO SECTION.
045700     MOVE WKS-WIY-ANIO   TO WKS-P-ANIO-IN
045800     PERFORM 521-CALCULA-P-ANIO
045900     MOVE WKS-P-RESULT   TO WKS-P-ANIO-RESULT
046000     COMPUTE WKS-P-ANIO-IN = WKS-WIY-ANIO - 1
046100     PERFORM 521-CALCULA-P-ANIO
046200     IF WKS-P-ANIO-RESULT = 4 OR WKS-P-RESULT = 3
046300        MOVE 53 TO WKS-WIY-RESULT
046400     ELSE
046500        MOVE 52 TO WKS-WIY-RESULT
046600     END-IF.
046700 520-DETERMINA-SEMANAS-DEL-ANIO-E. EXIT.
046800
046900 521-CALCULA-P-ANIO SECTION.
047000     DIVIDE WKS-P-ANIO-IN BY 4   GIVING WKS-P-Q4   REMAINDER
047100            WKS-P-R4
047200     DIVIDE WKS-P-ANIO-IN BY 100 GIVING WKS-P-Q100 REMAINDER
047300            WKS-P-R100
047400     DIVIDE WKS-P-ANIO-IN BY 400 GIVING WKS-P-Q400 REMAINDER
047500            WKS-P-R400
047600     COMPUTE WKS-P-SUMA = WKS-P-ANIO-IN + WKS-P-Q4 - WKS-P-Q100
047700             + WKS-P-Q400 + 700
047800     DIVIDE WKS-P-SUMA BY 7 GIVING WKS-P-COC
047900            REMAINDER WKS-P-RESULT.
048000 521-CALCULA-P-ANIO-E. EXIT.
048100
048200******************************************************************
048300*      PROCESO DE SALIDA DEL SORT - CONTROL BREAK POR CUBO       *
048400******************************************************************
048500 380-ACUMULA-CUBOS SECTION.
048600     PERFORM 381-RETORNA-WORKFILE
048700     PERFORM 385-PROCESA-UN-RETORNO UNTIL FIN-WORKFILE
048800     IF HAY-CUBO-PENDIENTE
048900        PERFORM 600-ESCRIBE-CUBO
049000     END-IF.
049100 380-ACUMULA-CUBOS-E. EXIT.
049200
049300 381-RETORNA-WORKFILE SECTION.
049400     RETURN WORKFILE
049500            AT END MOVE 1 TO WKS-FIN-WORKFILE
049600     END-RETURN.
049700 381-RETORNA-WORKFILE-E. EXIT.
049800
049900 385-PROCESA-UN-RETORNO SECTION.
050000     IF WORK-BUCKET-KEY NOT = WKS-CUBO-CLAVE AND
050100        HAY-CUBO-PENDIENTE
050200        PERFORM 600-ESCRIBE-CUBO
050300     END-IF
050400     IF WORK-BUCKET-KEY NOT = WKS-CUBO-CLAVE
050500        MOVE WORK-BUCKET-KEY TO WKS-CUBO-CLAVE
050600        MOVE 0 TO WKS-CUBO-DEPOSITS
050700        MOVE 0 TO WKS-CUBO-WITHDRAWALS
050800        SET HAY-CUBO-PENDIENTE TO TRUE
050900     END-IF
051000     EVALUATE TRUE
051100        WHEN WORK-ES-CREDITO
051200             ADD WORK-AMOUNT TO WKS-CUBO-DEPOSITS
051300        WHEN WORK-ES-DEBITO
051400             ADD WORK-AMOUNT TO WKS-CUBO-WITHDRAWALS
051500     END-EVALUATE
051600     PERFORM 381-RETORNA-WORKFILE.
051700 385-PROCESA-UN-RETORNO-E. EXIT.
051800
051900 600-ESCRIBE-CUBO SECTION.
052000     COMPUTE WKS-CUBO-NET-CHANGE ROUNDED MODE IS NEAREST-EVEN =
052100             WKS-CUBO-DEPOSITS - WKS-CUBO-WITHDRAWALS
052200     INITIALIZE CTX-TRANSACTION-RECORD
052300     MOVE WKS-CUBO-CLAVE       TO CTX-BUCKET-DATE
052400     MOVE WKS-CUBO-DEPOSITS    TO CTX-DEPOSITS
052500     MOVE WKS-CUBO-WITHDRAWALS TO CTX-WITHDRAWALS
052600     MOVE WKS-CUBO-NET-CHANGE  TO CTX-NET-CHANGE
052700     WRITE CTX-TRANSACTION-RECORD
052800     IF FS-CTTRAN NOT = 0
052900        DISPLAY " >>> ERROR AL ESCRIBIR CTTRAN, FS = "
053000                FS-CTTRAN UPON CONSOLE
053100        MOVE 91 TO RETURN-CODE
053200     ELSE
053300        ADD 1 TO WKS-CON-CUBOS-ESCRITOS
053400     END-IF
053500     SET HAY-CUBO-PENDIENTE TO FALSE.
053600 600-ESCRIBE-CUBO-E. EXIT.
053700
053800 700-VALIDA-LECTURA-CTOPER SECTION.
053900     IF FS-CTOPER NOT = 0
054000        DISPLAY " >>> ERROR AL LEER CTOPER, FS = "
054100                FS-CTOPER UPON CONSOLE
054200        MOVE 91 TO RETURN-CODE
054300     END-IF.
054400 700-VALIDA-LECTURA-CTOPER-E. EXIT.
054500
054600 800-ESTADISTICAS SECTION.
054700     DISPLAY '******************************************' .
054800     MOVE WKS-CON-OPERAC-LEIDAS   TO WKS-MASCARA-CONTADOR
054900     DISPLAY 'OPERACIONES LEIDAS           : '
055000              WKS-MASCARA-CONTADOR
055100     MOVE WKS-CON-OPERAC-EN-RANGO TO WKS-MASCARA-CONTADOR
055200     DISPLAY 'OPERACIONES EN RANGO         : '
055300              WKS-MASCARA-CONTADOR
055400     MOVE WKS-CON-CUBOS-ESCRITOS  TO WKS-MASCARA-CONTADOR
055500     DISPLAY 'CUBOS DE FECHA ESCRITOS      : '
055600              WKS-MASCARA-CONTADOR
055700     DISPLAY 'INTERVALO SOLICITADO         : '
055800              WKS-PARM-INTERVALO
055900     DISPLAY '******************************************' .
056000 800-ESTADISTICAS-E. EXIT.
056100
056200 900-CIERRA-ARCHIVOS SECTION.
056300     CLOSE CTOPER CTTRAN.
056400 900-CIERRA-ARCHIVOS-E. EXIT.
