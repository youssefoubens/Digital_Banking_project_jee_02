000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : R.CASTILLO (RCM)                                 *
000400* APLICACION  : BANCA DIGITAL - PANEL DE CONTROL                 *
000500* PROGRAMA    : CTBDASH                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LOS TOTALES GENERALES DEL PANEL DE       *
000800*             : CONTROL DE BANCA DIGITAL (SALDO TOTAL, VARIACION *
000900*             : DE SALDO EN EL PERIODO, CUENTAS ACTIVAS, CUENTAS *
001000*             : NUEVAS Y TRANSACCIONES RECIENTES) A PARTIR DEL   *
001100*             : MAESTRO DE CUENTAS Y EL ARCHIVO DE OPERACIONES.  *
001200* ARCHIVOS    : CTACCT=E, CTOPER=E, CTDASH=S                     *
001300* ACCION (ES) : R=REFRESCAR EXTRACTO DE TOTALES                  *
001400* INSTALADO   : 02/05/1989                                       *
001500* BPM/RATIONAL: DBB-0041                                         *
001600* NOMBRE      : TOTALES GENERALES DEL PANEL DE CONTROL           *
001700* DESCRIPCION : REFRESCO NOCTURNO / BAJO DEMANDA DEL EXTRACTO    *
001800******************************************************************
001900*   HISTORIAL DE CAMBIOS
002000*   FECHA       PROGRAMADOR       TICKET     DESCRIPCION
002100*   ----------  ----------------  ---------  --------------------
002200*   14/03/1989  R.CASTILLO (RCM)  DBB-0041   VERSION INICIAL:     DBB-0041
002300*                                            SALDO TOTAL Y CUENTASDBB-0041
002400*                                            ACTIVAS UNICAMENTE.  DBB-0041
002500*   04/06/1991  R.CASTILLO (RCM)  DBB-0064   SE AGREGA CONTEO DE  DBB-0064
002600*                                            CUENTAS NUEVAS Y     DBB-0064
002700*                                            VARIACION DE SALDO   DBB-0064
002800*                                            POR OPERACIONES.     DBB-0064
002900*   21/01/1994  F.MENDEZ  (FJM)   DBB-0110   SE AGREGA CONTEO DE  DBB-0110
003000*                                            TRANSACCIONES        DBB-0110
003100*                                            RECIENTES (ULTIMOS   DBB-0110
003200*                                            7 DIAS DE LA FECHA   DBB-0110
003300*                                            DE CORRIDA) Y CAMPO  DBB-0110
003400*                                            DE PENDIENTES (FIJO  DBB-0110
003500*                                            EN CERO).            DBB-0110
003600*   09/01/1997  A.SOLIS   (ALS)   DBB-0140   LA VENTANA DE CUENTASDBB-0140
003700*                                            NUEVAS AHORA ACEPTA  DBB-0140
003800*                                            FECHA DE INICIO DE   DBB-0140
003900*                                            RANGO POR PARAMETRO; DBB-0140
004000*                                            SI NO VIENE, SE USA  DBB-0140
004100*                                            FECHA DE CORRIDA     DBB-0140
004200*                                            MENOS 30 DIAS.       DBB-0140
004300*   28/09/1998  A.SOLIS   (ALS)   DBB-0161   AJUSTE MILENIO (Y2K):DBB-0161
004400*                                            TODAS LAS FECHAS DEL DBB-0161
004500*                                            PARM Y DE LOS        DBB-0161
004600*                                            MAESTROS SON CCYYMMDDDBB-0161
004700*                                            DE 8 DIGITOS; SE     DBB-0161
004800*                                            REVISA LA RUTINA DE  DBB-0161
004900*                                            RESTA DE DIAS PARA   DBB-0161
005000*                                            EL CAMBIO DE SIGLO.  DBB-0161
005100*   06/06/2001  E.RAMIREZ (PEDR)  DBB-0188   SE ACLARA QUE UNA    DBB-0188
005200*                                            OPERACION EXACTAMENTEDBB-0188
005300*                                            EN EL LIMITE DEL     DBB-0188
005400*                                            RANGO NO CUENTA (LA  DBB-0188
005500*                                            COMPARACION ES       DBB-0188
005600*                                            ESTRICTA, NO DE      DBB-0188
005700*                                            IGUALDAD).           DBB-0188
005800*   19/05/2004  E.RAMIREZ (PEDR)  DBB-0214   SE ORDENA LA VENTANA DBB-0214
005900*                                            DE TRANSACCIONES     DBB-0214
006000*                                            RECIENTES: SIEMPRE   DBB-0214
006100*                                            FECHA DE CORRIDA     DBB-0214
006200*                                            MENOS 7 DIAS, SIN    DBB-0214
006300*                                            IMPORTAR EL RANGO    DBB-0214
006400*                                            QUE VENGA POR PARM.  DBB-0214
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID.    CTBDASH.
006800 AUTHOR.        R. CASTILLO.
006900 INSTALLATION.  BANCA DIGITAL - CENTRO DE COMPUTO.
007000 DATE-WRITTEN.  14/03/1989.
007100 DATE-COMPILED. 19/05/2004.
007200 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS DIGITOS-CLASE   IS '0' THRU '9'
007900     UPSI-0 ON  RANGO-TRANSACCIONES-ACTIVO
008000            OFF RANGO-TRANSACCIONES-INACTIVO.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT CTACCT ASSIGN TO CTACCT
008400            ORGANIZATION  IS LINE SEQUENTIAL
008500            FILE STATUS   IS FS-CTACCT.
008600
008700     SELECT CTOPER ASSIGN TO CTOPER
008800            ORGANIZATION  IS LINE SEQUENTIAL
008900            FILE STATUS   IS FS-CTOPER.
009000
009100     SELECT CTDASH ASSIGN TO CTDASH
009200            ORGANIZATION  IS LINE SEQUENTIAL
009300            FILE STATUS   IS FS-CTDASH.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700******************************************************************
009800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009900******************************************************************
010000*   MAESTRO DE CUENTAS DE BANCA DIGITAL
010100 FD  CTACCT.
010200     COPY CTACT01.
010300*   OPERACIONES POSTEADAS DE BANCA DIGITAL
010400 FD  CTOPER.
010500     COPY CTOPR01.
010600*   EXTRACTO DE TOTALES DEL PANEL DE CONTROL
010700 FD  CTDASH.
010800     COPY CTDSH01.
010900 WORKING-STORAGE SECTION.
011000******************************************************************
011100*           RECURSOS RUTINAS DE FILE STATUS                      *
011200******************************************************************
011300 01  WKS-FS-STATUS.
011400     02  FS-CTACCT               PIC 9(02) VALUE ZEROES.
011500     02  FS-CTOPER               PIC 9(02) VALUE ZEROES.
011600     02  FS-CTDASH               PIC 9(02) VALUE ZEROES.
011700     02  FILLER                  PIC X(10) VALUE SPACES.
011800******************************************************************
011900*              PARAMETROS DE CORRIDA (SYSIN)                     *
012000******************************************************************
012100 01  WKS-PARM-DASH.
012200     02  WKS-PARM-FECHA-REPORTE  PIC 9(08).
012300     02  FILLER                  PIC X(01).
012400     02  WKS-PARM-RANGO-INICIO   PIC 9(08).
012500     02  FILLER                  PIC X(01).
012600     02  WKS-PARM-RANGO-FIN      PIC 9(08).
012700******************************************************************
012800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012900******************************************************************
013000 01  WKS-VARIABLES-TRABAJO.
013100     02  WKS-CON-CUENTAS-LEIDAS      PIC 9(07) COMP VALUE ZEROES.
013200     02  WKS-CON-OPERAC-LEIDAS       PIC 9(07) COMP VALUE ZEROES.
013300     02  WKS-CON-OPERAC-EN-RANGO     PIC 9(07) COMP VALUE ZEROES.
013400     02  WKS-CONTADOR-DIAS           PIC 9(03) COMP VALUE ZEROES.
013500     02  WKS-MASCARA-CONTADOR    PIC Z,ZZZ,ZZ9 VALUE ZEROES.
013600     02  WKS-MASCARA-IMPORTE     PIC ZZ,ZZZ,ZZZ,ZZ9.99- VALUE
013700                                                        ZEROES.
013800*--> FECHA DE CORRIDA DEL REPORTE (VIENE POR PARM)
013900     02  WKS-FECHA-REPORTE           PIC 9(08) VALUE ZEROES.
014000     02  WKS-FECHA-REPORTE-R REDEFINES WKS-FECHA-REPORTE.
014100         04  WKS-REPORTE-ANI         PIC 9(04).
014200         04  WKS-REPORTE-MES         PIC 9(02).
014300         04  WKS-REPORTE-DIA         PIC 9(02).
014400*--> FECHA LIMITE INFERIOR PARA CUENTAS NUEVAS
014500     02  WKS-VENTANA-NUEVAS           PIC 9(08) VALUE ZEROES.
014600*--> FECHA LIMITE INFERIOR PARA TRANSACCIONES RECIENTES
014700     02  WKS-VENTANA-RECIENTE         PIC 9(08) VALUE ZEROES.
014800*--> FECHA DE TRABAJO PARA LA RUTINA DE RESTA DE DIAS
014900     02  WKS-FECHA-CALC               PIC 9(08) VALUE ZEROES.
015000     02  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALC.
015100         04  WKS-CALC-ANI             PIC 9(04).
015200         04  WKS-CALC-MES             PIC 9(02).
015300         04  WKS-CALC-DIA             PIC 9(02).
015400     02  WKS-DIAS-DEL-MES             PIC 9(02) COMP VALUE ZERO.
015500     02  WKS-FLAGS.
015600         04  WKS-FIN-CTACCT           PIC 9(01) VALUE ZEROES.
015700             88  FIN-CTACCT                      VALUE 1.
015800         04  WKS-FIN-CTOPER           PIC 9(01) VALUE ZEROES.
015900             88  FIN-CTOPER                      VALUE 1.
016000         04  WKS-HAY-RANGO-INICIO     PIC 9(01) VALUE ZEROES.
016100             88  HAY-RANGO-INICIO                VALUE 1.
016200         04  WKS-HAY-RANGO-FIN        PIC 9(01) VALUE ZEROES.
016300             88  HAY-RANGO-FIN                   VALUE 1.
016400         04  WKS-OPERACION-EN-RANGO   PIC 9(01) VALUE ZEROES.
016500             88  OPERACION-EN-RANGO              VALUE 1.
016600     02  WKS-RESIDUO-ANIO             PIC 9(03) COMP VALUE 0.
016700     02  WKS-COCIENTE-ANIO            PIC 9(07) COMP VALUE 0.
016800     02  FILLER                       PIC X(15) VALUE SPACES.
016900******************************************************************
017000*         ACUMULADORES DEL EXTRACTO DE TOTALES                   *
017100******************************************************************
017200 01  WKS-ACUMULADORES.
017300     02  WKS-TOTAL-BALANCE       PIC S9(11)V99 COMP-3 VALUE 0.
017400     02  WKS-SUMA-CREDITOS       PIC S9(11)V99 COMP-3 VALUE 0.
017500     02  WKS-SUMA-DEBITOS        PIC S9(11)V99 COMP-3 VALUE 0.
017600     02  WKS-BALANCE-CHANGE      PIC S9(11)V99 COMP-3 VALUE 0.
017700     02  WKS-ACTIVE-ACCOUNTS     PIC 9(07)     COMP   VALUE 0.
017800     02  WKS-NEW-ACCOUNTS        PIC 9(07)     COMP   VALUE 0.
017900     02  WKS-RECENT-TRANSACTIONS PIC 9(07)     COMP   VALUE 0.
018000     02  FILLER                  PIC X(10) VALUE SPACES.
018100******************************************************************
018200*         TABLA DE DIAS POR MES (RUTINA DE RESTA DE FECHAS)      *
018300******************************************************************
018400 01  TABLA-DIAS-MES.
018500     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
018600 01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
018700     02  DIAS-EN-MES       PIC 99 OCCURS 12 TIMES.
018800******************************************************************
018900 PROCEDURE DIVISION.
019000******************************************************************
019100*               S E C C I O N    P R I N C I P A L               *
019200******************************************************************
019300 000-MAIN SECTION.
019400     PERFORM ABRIR-ARCHIVOS
019500     PERFORM LEE-PARAMETROS
019600     PERFORM LEE-CTACCT
019700     PERFORM ACUMULA-CUENTAS  UNTIL FIN-CTACCT
019800     PERFORM LEE-CTOPER
019900     PERFORM ACUMULA-OPERACIONES UNTIL FIN-CTOPER
020000     PERFORM ESCRIBE-DASHBOARD
020100     PERFORM ESTADISTICAS
020200     PERFORM CIERRA-ARCHIVOS
020300     STOP RUN.
020400 000-MAIN-E. EXIT.
020500
020600 ABRIR-ARCHIVOS SECTION.
020700     OPEN INPUT  CTACCT CTOPER
020800          OUTPUT CTDASH
020900     IF FS-CTACCT = 97
021000        MOVE ZEROES TO FS-CTACCT
021100     END-IF
021200     IF FS-CTOPER = 97
021300        MOVE ZEROES TO FS-CTOPER
021400     END-IF
021500     IF FS-CTDASH = 97
021600        MOVE ZEROES TO FS-CTDASH
021700     END-IF
021800     IF FS-CTACCT NOT = 0 OR FS-CTOPER NOT = 0 OR
021900        FS-CTDASH NOT = 0
022000        DISPLAY "==========================================="
022100                 UPON CONSOLE
022200        DISPLAY " >>> ERROR AL ABRIR ARCHIVOS DE CTBDASH <<<"
022300                 UPON CONSOLE
022400        DISPLAY " FS-CTACCT = " FS-CTACCT
022500                 "  FS-CTOPER = " FS-CTOPER
022600                 "  FS-CTDASH = " FS-CTDASH
022700                 UPON CONSOLE
022800        DISPLAY "==========================================="
022900                 UPON CONSOLE
023000        MOVE  91  TO RETURN-CODE
023100        PERFORM CIERRA-ARCHIVOS
023200        STOP RUN
023300     END-IF.
023400 ABRIR-ARCHIVOS-E. EXIT.
023500
023600 LEE-PARAMETROS SECTION.
023700     ACCEPT WKS-PARM-DASH FROM SYSIN
023800     MOVE WKS-PARM-FECHA-REPORTE TO WKS-FECHA-REPORTE
023900     IF WKS-PARM-RANGO-INICIO NOT = 0
024000        SET HAY-RANGO-INICIO TO TRUE
024100     END-IF
024200     IF WKS-PARM-RANGO-FIN NOT = 0
024300        SET HAY-RANGO-FIN TO TRUE
024400     END-IF
024500*--> VENTANA DE CUENTAS NUEVAS: RANGO DE PARM SI VIENE, SI NO
024600*    FECHA DE CORRIDA MENOS 30 DIAS (REGLA DBB-0140)              DBB-0140
024700     IF HAY-RANGO-INICIO
024800        MOVE WKS-PARM-RANGO-INICIO TO WKS-VENTANA-NUEVAS
024900     ELSE
025000        MOVE WKS-FECHA-REPORTE     TO WKS-FECHA-CALC
025100        MOVE 30                    TO WKS-CONTADOR-DIAS
025200        PERFORM DECREMENTA-UN-DIA WKS-CONTADOR-DIAS TIMES
025300        MOVE WKS-FECHA-CALC        TO WKS-VENTANA-NUEVAS
025400     END-IF
025500*--> VENTANA DE TRANSACCIONES RECIENTES: SIEMPRE FECHA DE
025600*    CORRIDA MENOS 7 DIAS (REGLA DBB-0214)                        DBB-0214
025700     MOVE WKS-FECHA-REPORTE TO WKS-FECHA-CALC
025800     MOVE 7                 TO WKS-CONTADOR-DIAS
025900     PERFORM DECREMENTA-UN-DIA WKS-CONTADOR-DIAS TIMES
026000     MOVE WKS-FECHA-CALC    TO WKS-VENTANA-RECIENTE.
026100 LEE-PARAMETROS-E. EXIT.
026200
026300 LEE-CTACCT SECTION.
026400     READ CTACCT
026500          AT END MOVE 1 TO WKS-FIN-CTACCT
026600     END-READ
026700     IF NOT FIN-CTACCT
026800        ADD 1 TO WKS-CON-CUENTAS-LEIDAS
026900     END-IF.
027000 LEE-CTACCT-E. EXIT.
027100
027200 ACUMULA-CUENTAS SECTION.
027300     ADD CTA-BALANCE TO WKS-TOTAL-BALANCE
027400     IF CTA-STATUS-ACTIVA
027500        ADD 1 TO WKS-ACTIVE-ACCOUNTS
027600     END-IF
027700     IF CTA-CREATED-DATE NOT = 0 AND
027800        CTA-CREATED-DATE > WKS-VENTANA-NUEVAS
027900        ADD 1 TO WKS-NEW-ACCOUNTS
028000     END-IF
028100     PERFORM LEE-CTACCT.
028200 ACUMULA-CUENTAS-E. EXIT.
028300
028400 LEE-CTOPER SECTION.
028500     READ CTOPER
028600          AT END MOVE 1 TO WKS-FIN-CTOPER
028700     END-READ
028800     IF NOT FIN-CTOPER
028900        ADD 1 TO WKS-CON-OPERAC-LEIDAS
029000     END-IF.
029100 LEE-CTOPER-E. EXIT.
029200
029300 ACUMULA-OPERACIONES SECTION.
029400     PERFORM VALIDA-OPERACION-EN-RANGO
029500     IF OPERACION-EN-RANGO
029600        ADD 1 TO WKS-CON-OPERAC-EN-RANGO
029700        IF CTO-OPERATION-DATE > WKS-VENTANA-RECIENTE
029800           ADD 1 TO WKS-RECENT-TRANSACTIONS
029900        END-IF
030000        EVALUATE TRUE
030100           WHEN CTO-TIPO-CREDITO
030200                ADD CTO-AMOUNT TO WKS-SUMA-CREDITOS
030300           WHEN CTO-TIPO-DEBITO
030400                ADD CTO-AMOUNT TO WKS-SUMA-DEBITOS
030500        END-EVALUATE
030600     END-IF
030700     PERFORM LEE-CTOPER.
030800 ACUMULA-OPERACIONES-E. EXIT.
030900
031000*--> LA VENTANA DE TRANSACCIONES RECIENTES SE EVALUA SOBRE EL
031100*    CONJUNTO YA FILTRADO POR EL RANGO, TAL COMO LO HACE LA
031200*    FUENTE ORIGINAL (EL FILTRO DE RANGO CORRE PRIMERO).
031300 VALIDA-OPERACION-EN-RANGO SECTION.
031400     MOVE 1 TO WKS-OPERACION-EN-RANGO
031500     IF HAY-RANGO-INICIO AND
031600        CTO-OPERATION-DATE NOT > WKS-PARM-RANGO-INICIO
031700        MOVE 0 TO WKS-OPERACION-EN-RANGO
031800     END-IF
031900     IF HAY-RANGO-FIN AND
032000        CTO-OPERATION-DATE NOT < WKS-PARM-RANGO-FIN
032100        MOVE 0 TO WKS-OPERACION-EN-RANGO
032200     END-IF.
032300 VALIDA-OPERACION-EN-RANGO-E. EXIT.
032400
032500 ESCRIBE-DASHBOARD SECTION.
032600     COMPUTE WKS-BALANCE-CHANGE ROUNDED MODE IS NEAREST-EVEN =
032700             WKS-SUMA-CREDITOS - WKS-SUMA-DEBITOS
032800     INITIALIZE CTD-DASHBOARD-RECORD
032900     MOVE WKS-TOTAL-BALANCE       TO CTD-TOTAL-BALANCE
033000     MOVE WKS-BALANCE-CHANGE      TO CTD-BALANCE-CHANGE
033100     MOVE WKS-ACTIVE-ACCOUNTS     TO CTD-ACTIVE-ACCOUNTS
033200     MOVE WKS-NEW-ACCOUNTS        TO CTD-NEW-ACCOUNTS
033300     MOVE WKS-RECENT-TRANSACTIONS TO CTD-RECENT-TRANSACTIONS
033400     MOVE ZEROES                  TO CTD-PENDING-TRANSACTIONS
033500     WRITE CTD-DASHBOARD-RECORD
033600     IF FS-CTDASH NOT = 0
033700        DISPLAY " >>> ERROR AL ESCRIBIR CTDASH, FS = "
033800                FS-CTDASH UPON CONSOLE
033900        MOVE 91 TO RETURN-CODE
034000     END-IF.
034100 ESCRIBE-DASHBOARD-E. EXIT.
034200
034300******************************************************************
034400*      RUTINA DE RESTA DE FECHAS (SIN FUNCIONES INTRINSECAS)     *
034500******************************************************************
034600 DECREMENTA-UN-DIA SECTION.
034700     SUBTRACT 1 FROM WKS-CALC-DIA
034800     IF WKS-CALC-DIA = 0
034900        SUBTRACT 1 FROM WKS-CALC-MES
035000        IF WKS-CALC-MES = 0
035100           MOVE 12 TO WKS-CALC-MES
035200           SUBTRACT 1 FROM WKS-CALC-ANI
035300        END-IF
035400        PERFORM DETERMINA-DIAS-DEL-MES
035500        MOVE WKS-DIAS-DEL-MES TO WKS-CALC-DIA
035600     END-IF.
035700 DECREMENTA-UN-DIA-E. EXIT.
035800
035900*--> BISIESTO SI DIVISIBLE ENTRE 4 Y NO ENTRE 100, O DIVISIBLE
036000*    ENTRE 400 (SIN USAR FUNCIONES INTRINSECAS, SOLO DIVIDE)
036100 DETERMINA-DIAS-DEL-MES SECTION.
036200     MOVE DIAS-EN-MES (WKS-CALC-MES) TO WKS-DIAS-DEL-MES
036300     IF WKS-CALC-MES = 2
036400        DIVIDE WKS-CALC-ANI BY 400 GIVING WKS-COCIENTE-ANIO
036500               REMAINDER WKS-RESIDUO-ANIO
036600        IF WKS-RESIDUO-ANIO = 0
036700           MOVE 29 TO WKS-DIAS-DEL-MES
036800        ELSE
036900           DIVIDE WKS-CALC-ANI BY 100 GIVING WKS-COCIENTE-ANIO
037000                  REMAINDER WKS-RESIDUO-ANIO
037100           IF WKS-RESIDUO-ANIO NOT = 0
037200              DIVIDE WKS-CALC-ANI BY 4 GIVING WKS-COCIENTE-ANIO
037300                     REMAINDER WKS-RESIDUO-ANIO
037400              IF WKS-RESIDUO-ANIO = 0
037500                 MOVE 29 TO WKS-DIAS-DEL-MES
037600              END-IF
037700           END-IF
037800        END-IF
037900     END-IF.
038000 DETERMINA-DIAS-DEL-MES-E. EXIT.
038100
038200 ESTADISTICAS SECTION.
038300     DISPLAY '******************************************' .
038400     MOVE WKS-CON-CUENTAS-LEIDAS  TO WKS-MASCARA-CONTADOR
038500     DISPLAY 'CUENTAS LEIDAS               : '
038600              WKS-MASCARA-CONTADOR
038700     MOVE WKS-ACTIVE-ACCOUNTS     TO WKS-MASCARA-CONTADOR
038800     DISPLAY 'CUENTAS ACTIVAS              : '
038900              WKS-MASCARA-CONTADOR
039000     MOVE WKS-NEW-ACCOUNTS        TO WKS-MASCARA-CONTADOR
039100     DISPLAY 'CUENTAS NUEVAS               : '
039200              WKS-MASCARA-CONTADOR
039300     MOVE WKS-CON-OPERAC-LEIDAS   TO WKS-MASCARA-CONTADOR
039400     DISPLAY 'OPERACIONES LEIDAS           : '
039500              WKS-MASCARA-CONTADOR
039600     MOVE WKS-CON-OPERAC-EN-RANGO TO WKS-MASCARA-CONTADOR
039700     DISPLAY 'OPERACIONES EN RANGO         : '
039800              WKS-MASCARA-CONTADOR
039900     MOVE WKS-RECENT-TRANSACTIONS TO WKS-MASCARA-CONTADOR
040000     DISPLAY 'TRANSACCIONES RECIENTES      : '
040100              WKS-MASCARA-CONTADOR
040200     MOVE WKS-TOTAL-BALANCE       TO WKS-MASCARA-IMPORTE
040300     DISPLAY 'SALDO TOTAL                  : '
040400              WKS-MASCARA-IMPORTE
040500     MOVE WKS-BALANCE-CHANGE      TO WKS-MASCARA-IMPORTE
040600     DISPLAY 'VARIACION DE SALDO           : '
040700              WKS-MASCARA-IMPORTE
040800     DISPLAY '******************************************' .
040900 ESTADISTICAS-E. EXIT.
041000
041100 CIERRA-ARCHIVOS SECTION.
041200     CLOSE CTACCT CTOPER CTDASH.
041300 CIERRA-ARCHIVOS-E. EXIT.
