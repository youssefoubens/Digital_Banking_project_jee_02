000100******************************************************************
000200* FECHA       : 18/09/1991                                       *
000300* PROGRAMADOR : R.CASTILLO (RCM)                                 *
000400* APLICACION  : BANCA DIGITAL - PANEL DE CONTROL                 *
000500* PROGRAMA    : CTBACCS                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CLASIFICA EL MAESTRO DE CUENTAS DE BANCA DIGITAL *
000800*             : POR SUBTIPO (CORRIENTE / AHORRO) Y ACUMULA       *
000900*             : CONTEO Y SALDO DE CADA SUBTIPO, APLICANDO EL     *
001000*             : FILTRO OPCIONAL DE RANGO DE FECHA DE APERTURA.   *
001100* ARCHIVOS    : CTACCT=E, CTATYP=S                               *
001200* ACCION (ES) : R=REFRESCAR EXTRACTO POR SUBTIPO                 *
001300* INSTALADO   : 30/09/1991                                       *
001400* BPM/RATIONAL: DBB-0067                                         *
001500* NOMBRE      : EXTRACTO DE CUENTAS POR SUBTIPO                  *
001600* DESCRIPCION : REFRESCO NOCTURNO / BAJO DEMANDA DEL EXTRACTO    *
001700******************************************************************
001800*   HISTORIAL DE CAMBIOS
001900*   FECHA       PROGRAMADOR       TICKET     DESCRIPCION
002000*   ----------  ----------------  ---------  --------------------
002100*   18/09/1991  R.CASTILLO (RCM)  DBB-0067   VERSION INICIAL:     DBB-0067
002200*                                            CONTEO Y SALDO POR   DBB-0067
002300*                                            SUBTIPO, SIN FILTRO  DBB-0067
002400*                                            DE FECHA.            DBB-0067
002500*   14/04/1994  F.MENDEZ  (FJM)   DBB-0112   SE AGREGA FILTRO     DBB-0112
002600*                                            OPCIONAL DE RANGO DE DBB-0112
002700*                                            FECHA DE APERTURA    DBB-0112
002800*                                            (WKS-PARM-RANGO-*).  DBB-0112
002900*   05/12/1995  F.MENDEZ  (FJM)   DBB-0122   SE ACLARA QUE UNA    DBB-0122
003000*                                            CUENTA SIN FECHA DE  DBB-0122
003100*                                            APERTURA (CERO)      DBB-0122
003200*                                            SIEMPRE PASA EL      DBB-0122
003300*                                            FILTRO, NO SE        DBB-0122
003400*                                            EXCLUYE POR RANGO.   DBB-0122
003500*   03/10/1998  A.SOLIS   (ALS)   DBB-0161   AJUSTE MILENIO (Y2K):DBB-0161
003600*                                            FECHAS DEL PARM Y DELDBB-0161
003700*                                            MAESTRO CCYYMMDD DE  DBB-0161
003800*                                            8 DIGITOS.           DBB-0161
003900*   11/07/2000  A.SOLIS   (ALS)   DBB-0177   SE FIJA EL ORDEN DE  DBB-0177
004000*                                            ESCRITURA DEL        DBB-0177
004100*                                            EXTRACTO: CORRIENTE  DBB-0177
004200*                                            PRIMERO, AHORRO      DBB-0177
004300*                                            DESPUES (UNICOS DOS  DBB-0177
004400*                                            SUBTIPOS DEL         DBB-0177
004500*                                            MAESTRO); NO SE      DBB-0177
004600*                                            ESCRIBE RENGLON DE UNDBB-0177
004700*                                            SUBTIPO SIN CUENTAS. DBB-0177
004800*   14/02/2003  E.RAMIREZ (PEDR)  DBB-0201   SE TRADUCE EL        DBB-0201
004900*                                            DISCRIMINADOR CRUDO  DBB-0201
005000*                                            DEL MAESTRO A LA     DBB-0201
005100*                                            ETIQUETA DE SALIDA   DBB-0201
005200*                                            ('Current'/'Saving ')DBB-0201
005300*                                            QUE ESPERA EL        DBB-0201
005400*                                            EXTRACTO.            DBB-0201
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.    CTBACCS.
005800 AUTHOR.        R. CASTILLO.
005900 INSTALLATION.  BANCA DIGITAL - CENTRO DE COMPUTO.
006000 DATE-WRITTEN.  18/09/1991.
006100 DATE-COMPILED. 14/02/2003.
006200 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS DIGITOS-CLASE   IS '0' THRU '9'
006900     UPSI-0 ON  FILTRO-FECHA-ACTIVO
007000            OFF FILTRO-FECHA-INACTIVO.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT CTACCT ASSIGN TO CTACCT
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-CTACCT.
007600
007700     SELECT CTATYP ASSIGN TO CTATYP
007800            ORGANIZATION  IS LINE SEQUENTIAL
007900            FILE STATUS   IS FS-CTATYP.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300******************************************************************
008400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008500******************************************************************
008600*   MAESTRO DE CUENTAS DE BANCA DIGITAL
008700 FD  CTACCT.
008800     COPY CTACT01.
008900*   EXTRACTO DE CUENTAS POR SUBTIPO
009000 FD  CTATYP.
009100     COPY CTATP01.
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*           RECURSOS RUTINAS DE FILE STATUS                      *
009500******************************************************************
009600 01  WKS-FS-STATUS.
009700     02  FS-CTACCT               PIC 9(02) VALUE ZEROES.
009800     02  FS-CTATYP               PIC 9(02) VALUE ZEROES.
009900     02  FILLER                  PIC X(10) VALUE SPACES.
010000******************************************************************
010100*              PARAMETROS DE CORRIDA (SYSIN)                     *
010200******************************************************************
010300 01  WKS-PARM-ACCS.
010400     02  WKS-PARM-RANGO-INICIO   PIC 9(08).
010500     02  FILLER                  PIC X(01).
010600     02  WKS-PARM-RANGO-FIN      PIC 9(08).
010700******************************************************************
010800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010900******************************************************************
011000 01  WKS-VARIABLES-TRABAJO.
011100     02  WKS-CON-CUENTAS-LEIDAS      PIC 9(07) COMP VALUE ZEROES.
011200     02  WKS-CON-CUENTAS-FILTRADAS   PIC 9(07) COMP VALUE ZEROES.
011300     02  WKS-CON-CUENTAS-DESCARTADAS PIC 9(07) COMP VALUE ZEROES.
011400     02  WKS-MASCARA-CONTADOR    PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011500     02  WKS-MASCARA-IMPORTE     PIC ZZ,ZZZ,ZZZ,ZZ9.99- VALUE
011600                                                        ZEROES.
011700     02  WKS-CUENTA-EN-RANGO         PIC 9(01) VALUE ZEROES.
011800         88  CUENTA-EN-RANGO                    VALUE 1.
011900     02  WKS-FLAGS.
012000         04  WKS-FIN-CTACCT           PIC 9(01) VALUE ZEROES.
012100             88  FIN-CTACCT                      VALUE 1.
012200         04  WKS-HAY-RANGO-INICIO     PIC 9(01) VALUE ZEROES.
012300             88  HAY-RANGO-INICIO                VALUE 1.
012400         04  WKS-HAY-RANGO-FIN        PIC 9(01) VALUE ZEROES.
012500             88  HAY-RANGO-FIN                   VALUE 1.
012600     02  FILLER                       PIC X(15) VALUE SPACES.
012700******************************************************************
012800*      ACUMULADORES POR SUBTIPO DE CUENTA (CONTROL BREAK)        *
012900******************************************************************
013000 01  WKS-ACUMULADORES.
013100     02  WKS-ACUM-CORRIENTE.
013200         04  WKS-CUR-ACCOUNT-COUNT   PIC 9(07)     COMP VALUE 0.
013300         04  WKS-CUR-TYPE-BALANCE    PIC S9(11)V99 COMP-3
013400                                                    VALUE 0.
013500     02  WKS-ACUM-AHORRO.
013600         04  WKS-SAV-ACCOUNT-COUNT   PIC 9(07)     COMP VALUE 0.
013700         04  WKS-SAV-TYPE-BALANCE    PIC S9(11)V99 COMP-3
013800                                                    VALUE 0.
013900     02  FILLER                      PIC X(10) VALUE SPACES.
014000******************************************************************
014100*      TABLA DE TRADUCCION DE SUBTIPO (LLAVE CRUDA A ETIQUETA)   *
014200******************************************************************
014300 01  TABLA-ETIQUETAS-TIPO.
014400     02  FILLER  PIC X(14) VALUE 'CurrentSaving '.
014500 01  TABLA-ETIQUETAS-TIPO-R REDEFINES TABLA-ETIQUETAS-TIPO.
014600     02  ETIQUETA-TIPO           PIC X(07) OCCURS 2 TIMES.
014700******************************************************************
014800 PROCEDURE DIVISION.
014900******************************************************************
015000*               S E C C I O N    P R I N C I P A L               *
015100******************************************************************
015200 000-MAIN SECTION.
015300     PERFORM ABRIR-ARCHIVOS
015400     PERFORM LEE-PARAMETROS
015500     PERFORM LEE-CTACCT
015600     PERFORM FILTRA-Y-CLASIFICA UNTIL FIN-CTACCT
015700     PERFORM ESCRIBE-TIPOS
015800     PERFORM ESTADISTICAS
015900     PERFORM CIERRA-ARCHIVOS
016000     STOP RUN.
016100 000-MAIN-E. EXIT.
016200
016300 ABRIR-ARCHIVOS SECTION.
016400     OPEN INPUT  CTACCT
016500          OUTPUT CTATYP
016600     IF FS-CTACCT = 97
016700        MOVE ZEROES TO FS-CTACCT
016800     END-IF
016900     IF FS-CTATYP = 97
017000        MOVE ZEROES TO FS-CTATYP
017100     END-IF
017200     IF FS-CTACCT NOT = 0 OR FS-CTATYP NOT = 0
017300        DISPLAY "==========================================="
017400                 UPON CONSOLE
017500        DISPLAY " >>> ERROR AL ABRIR ARCHIVOS DE CTBACCS <<<"
017600                 UPON CONSOLE
017700        DISPLAY " FS-CTACCT = " FS-CTACCT
017800                 "  FS-CTATYP = " FS-CTATYP UPON CONSOLE
017900        DISPLAY "==========================================="
018000                 UPON CONSOLE
018100        MOVE  91  TO RETURN-CODE
018200        PERFORM CIERRA-ARCHIVOS
018300        STOP RUN
018400     END-IF.
018500 ABRIR-ARCHIVOS-E. EXIT.
018600
018700 LEE-PARAMETROS SECTION.
018800     ACCEPT WKS-PARM-ACCS FROM SYSIN
018900     IF WKS-PARM-RANGO-INICIO NOT = 0
019000        SET HAY-RANGO-INICIO TO TRUE
019100     END-IF
019200     IF WKS-PARM-RANGO-FIN NOT = 0
019300        SET HAY-RANGO-FIN TO TRUE
019400     END-IF.
019500 LEE-PARAMETROS-E. EXIT.
019600
019700 LEE-CTACCT SECTION.
019800     READ CTACCT
019900          AT END MOVE 1 TO WKS-FIN-CTACCT
020000     END-READ
020100     IF NOT FIN-CTACCT
020200        ADD 1 TO WKS-CON-CUENTAS-LEIDAS
020300     END-IF.
020400 LEE-CTACCT-E. EXIT.
020500
020600*--> UNA CUENTA SIN FECHA DE APERTURA (CTA-CREATED-DATE = 0)
020700*    SIEMPRE PASA EL FILTRO DE RANGO (REGLA DBB-0122); SOLO SE    DBB-0122
020800*    DESCARTA UNA CUENTA CON FECHA REAL QUE QUEDE FUERA DEL
020900*    RANGO PEDIDO POR PARAMETRO.
021000 FILTRA-Y-CLASIFICA SECTION.
021100     PERFORM VALIDA-CUENTA-EN-RANGO
021200     IF CUENTA-EN-RANGO
021300        ADD 1 TO WKS-CON-CUENTAS-FILTRADAS
021400        EVALUATE TRUE
021500           WHEN CTA-TIPO-CORRIENTE
021600                ADD 1 TO WKS-CUR-ACCOUNT-COUNT
021700                ADD CTA-BALANCE TO WKS-CUR-TYPE-BALANCE
021800           WHEN CTA-TIPO-AHORRO
021900                ADD 1 TO WKS-SAV-ACCOUNT-COUNT
022000                ADD CTA-BALANCE TO WKS-SAV-TYPE-BALANCE
022100        END-EVALUATE
022200     ELSE
022300        ADD 1 TO WKS-CON-CUENTAS-DESCARTADAS
022400     END-IF
022500     PERFORM LEE-CTACCT.
022600 FILTRA-Y-CLASIFICA-E. EXIT.
022700
022800 VALIDA-CUENTA-EN-RANGO SECTION.
022900     MOVE 1 TO WKS-CUENTA-EN-RANGO
023000     IF HAY-RANGO-INICIO AND CTA-CREATED-DATE NOT = 0
023100        AND CTA-CREATED-DATE NOT > WKS-PARM-RANGO-INICIO
023200        MOVE 0 TO WKS-CUENTA-EN-RANGO
023300     END-IF
023400     IF HAY-RANGO-FIN AND CTA-CREATED-DATE NOT = 0
023500        AND CTA-CREATED-DATE NOT < WKS-PARM-RANGO-FIN
023600        MOVE 0 TO WKS-CUENTA-EN-RANGO
023700     END-IF.
023800 VALIDA-CUENTA-EN-RANGO-E. EXIT.
023900
024000*--> ORDEN FIJO DE ESCRITURA: CORRIENTE PRIMERO, AHORRO DESPUES
024100*    (REGLA DBB-0177); SOLO SE ESCRIBE EL RENGLON DE UN SUBTIPO   DBB-0177
024200*    QUE SI TUVO CUENTAS DESPUES DEL FILTRO.
024300 ESCRIBE-TIPOS SECTION.
024400     IF WKS-CUR-ACCOUNT-COUNT > 0
024500        INITIALIZE CTS-ACCOUNT-TYPE-RECORD
024600        MOVE ETIQUETA-TIPO (1)     TO CTS-TYPE
024700        MOVE WKS-CUR-ACCOUNT-COUNT TO CTS-ACCOUNT-COUNT
024800        MOVE WKS-CUR-TYPE-BALANCE  TO CTS-TYPE-BALANCE
024900        WRITE CTS-ACCOUNT-TYPE-RECORD
025000        PERFORM VALIDA-ESCRITURA-CTATYP
025100     END-IF
025200     IF WKS-SAV-ACCOUNT-COUNT > 0
025300        INITIALIZE CTS-ACCOUNT-TYPE-RECORD
025400        MOVE ETIQUETA-TIPO (2)     TO CTS-TYPE
025500        MOVE WKS-SAV-ACCOUNT-COUNT TO CTS-ACCOUNT-COUNT
025600        MOVE WKS-SAV-TYPE-BALANCE  TO CTS-TYPE-BALANCE
025700        WRITE CTS-ACCOUNT-TYPE-RECORD
025800        PERFORM VALIDA-ESCRITURA-CTATYP
025900     END-IF.
026000 ESCRIBE-TIPOS-E. EXIT.
026100
026200 VALIDA-ESCRITURA-CTATYP SECTION.
026300     IF FS-CTATYP NOT = 0
026400        DISPLAY " >>> ERROR AL ESCRIBIR CTATYP, FS = "
026500                FS-CTATYP UPON CONSOLE
026600        MOVE 91 TO RETURN-CODE
026700     END-IF.
026800 VALIDA-ESCRITURA-CTATYP-E. EXIT.
026900
027000 ESTADISTICAS SECTION.
027100     DISPLAY '******************************************' .
027200     MOVE WKS-CON-CUENTAS-LEIDAS      TO WKS-MASCARA-CONTADOR
027300     DISPLAY 'CUENTAS LEIDAS               : '
027400              WKS-MASCARA-CONTADOR
027500     MOVE WKS-CON-CUENTAS-FILTRADAS   TO WKS-MASCARA-CONTADOR
027600     DISPLAY 'CUENTAS DENTRO DEL RANGO     : '
027700              WKS-MASCARA-CONTADOR
027800     MOVE WKS-CON-CUENTAS-DESCARTADAS TO WKS-MASCARA-CONTADOR
027900     DISPLAY 'CUENTAS FUERA DEL RANGO      : '
028000              WKS-MASCARA-CONTADOR
028100     MOVE WKS-CUR-ACCOUNT-COUNT       TO WKS-MASCARA-CONTADOR
028200     DISPLAY 'CUENTAS CORRIENTE            : '
028300              WKS-MASCARA-CONTADOR
028400     MOVE WKS-CUR-TYPE-BALANCE        TO WKS-MASCARA-IMPORTE
028500     DISPLAY 'SALDO CORRIENTE              : '
028600              WKS-MASCARA-IMPORTE
028700     MOVE WKS-SAV-ACCOUNT-COUNT       TO WKS-MASCARA-CONTADOR
028800     DISPLAY 'CUENTAS AHORRO               : '
028900              WKS-MASCARA-CONTADOR
029000     MOVE WKS-SAV-TYPE-BALANCE        TO WKS-MASCARA-IMPORTE
029100     DISPLAY 'SALDO AHORRO                 : '
029200              WKS-MASCARA-IMPORTE
029300     DISPLAY '******************************************' .
029400 ESTADISTICAS-E. EXIT.
029500
029600 CIERRA-ARCHIVOS SECTION.
029700     CLOSE CTACCT CTATYP.
029800 CIERRA-ARCHIVOS-E. EXIT.
