000100******************************************************************
000200* COPY BOOK   : CTACT01                                          *
000300* APLICACION  : BANCA DIGITAL - PANEL DE CONTROL                 *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS (CTACCT) USADO POR *
000500*             : LOS BATCH DE ESTADISTICAS DEL PANEL DE CONTROL   *
000600*             : (SALDOS, CONTEO DE CUENTAS ACTIVAS/NUEVAS Y      *
000700*             : AGRUPACION POR SUBTIPO DE CUENTA).               *
000800* LONGITUD    : 100 BYTES, VER DETALLE DE CAMPOS ABAJO           *
000900******************************************************************
001000*   HISTORIAL DE CAMBIOS
001100*   FECHA       PROGRAMADOR       TICKET     DESCRIPCION
001200*   ----------  ----------------  ---------  --------------------
001300*   14/03/1989  R.CASTILLO (RCM)  DBB-0041   VERSION INICIAL DEL  DBB-0041
001400*                                            MAESTRO DE CUENTAS.  DBB-0041
001500*   02/11/1990  R.CASTILLO (RCM)  DBB-0058   SE AGREGA INDICADOR  DBB-0058
001600*                                            DE ESTADO DE CUENTA. DBB-0058
001700*   19/07/1992  F.MENDEZ  (FJM)   DBB-0102   SE AMPLIA FILLER DE  DBB-0102
001800*                                            CRECIMIENTO A 50     DBB-0102
001900*                                            BYTES PARA FUTUROS   DBB-0102
002000*                                            CAMPOS.              DBB-0102
002100*   09/01/1997  A.SOLIS   (ALS)   DBB-0140   SE AGREGA REDEFINES  DBB-0140
002200*                                            DE FECHA DE APERTURA DBB-0140
002300*                                            PARA REPORTES POR    DBB-0140
002400*                                            MES.                 DBB-0140
002500*   28/09/1998  A.SOLIS   (ALS)   DBB-0161   AJUSTE MILENIO (Y2K):DBB-0161
002600*                                            FECHA DE APERTURA YA DBB-0161
002700*                                            VIENE CCYYMMDD DESDE DBB-0161
002800*                                            EL SISTEMA ORIGEN,   DBB-0161
002900*                                            NO SE RECIBEN MAS    DBB-0161
003000*                                            FECHAS DE 2 DIGITOS. DBB-0161
003100*   06/06/2001  E.RAMIREZ (PEDR)  DBB-0188   SE DOCUMENTA VALOR   DBB-0188
003200*                                            CERO DE FECHA DE     DBB-0188
003300*                                            APERTURA COMO "SIN   DBB-0188
003400*                                            FECHA" PARA CUENTAS  DBB-0188
003500*                                            MIGRADAS SIN DATO.   DBB-0188
003600******************************************************************
003700 01  CTA-ACCOUNT-RECORD.
003800*---------------------------------------------------------------*
003900*    IDENTIFICADOR UNICO DE LA CUENTA BANCARIA                  *
004000*---------------------------------------------------------------*
004100     05  CTA-ACCOUNT-ID              PIC 9(10).
004200*---------------------------------------------------------------*
004300*    SUBTIPO DE CUENTA (DISCRIMINADOR) - UNICO CAMPO QUE INDICA  *
004400*    SI LA CUENTA ES CORRIENTE O DE AHORRO; NO HAY OTRO SUBTIPO  *
004500*    DE CUENTA EN ESTE MAESTRO. SE CARGA EXPLICITO EN CADA       *
004600*    RENGLON, NO SE DERIVA DE NINGUN OTRO CAMPO.                 *
004700*---------------------------------------------------------------*
004800     05  CTA-ACCOUNT-TYPE            PIC X(07).
004900         88  CTA-TIPO-CORRIENTE          VALUE 'CURRENT'.
005000         88  CTA-TIPO-AHORRO             VALUE 'SAVING '.
005100*---------------------------------------------------------------*
005200*    SALDO ACTUAL DE LA CUENTA, 2 DECIMALES, CON SIGNO           *
005300*---------------------------------------------------------------*
005400     05  CTA-BALANCE                 PIC S9(11)V99 COMP-3.
005500*---------------------------------------------------------------*
005600*    ESTADO DE LA CUENTA - LOS UNICOS 8 BYTES DEL SISTEMA ORIGEN,*
005700*    "SUSPENDED" LLEGA TRUNCADO A 8 POSICIONES (NO SE VALIDA POR *
005800*    ESTADISTICAS, SOLO EL ESTADO ACTIVO SE COMPARA)             *
005900*---------------------------------------------------------------*
006000     05  CTA-STATUS                  PIC X(08).
006100         88  CTA-STATUS-ACTIVA           VALUE 'ACTIVE  '.
006200         88  CTA-STATUS-SUSPENDIDA       VALUE 'SUSPENDE'.
006300         88  CTA-STATUS-CREADA           VALUE 'CREATED '.
006400*---------------------------------------------------------------*
006500*    FECHA DE APERTURA DE LA CUENTA, CCYYMMDD; CERO = SIN FECHA  *
006600*    (CUENTA MIGRADA SIN ESTE DATO EN EL SISTEMA ORIGEN)         *
006700*---------------------------------------------------------------*
006800     05  CTA-CREATED-DATE            PIC 9(08).
006900     05  CTA-CREATED-DATE-R REDEFINES CTA-CREATED-DATE.
007000         10  CTA-CREATED-CCYY        PIC 9(04).
007100         10  CTA-CREATED-MM          PIC 9(02).
007200         10  CTA-CREATED-DD          PIC 9(02).
007300*---------------------------------------------------------------*
007400*    CLIENTE PROPIETARIO DE LA CUENTA (LLAVE FORANEA)           *
007500*---------------------------------------------------------------*
007600     05  CTA-CUSTOMER-ID             PIC 9(10).
007700*---------------------------------------------------------------*
007800*    VISTA ALTERNA DEL CLIENTE POR BLOQUE DE EMISION, SOLO PARA  *
007900*    CONSULTAS DE SOPORTE; NO SE USA EN EL CALCULO DE ESTADIS-   *
008000*    TICAS DEL PANEL DE CONTROL.                                 *
008100*---------------------------------------------------------------*
008200     05  CTA-CUSTOMER-ID-R REDEFINES CTA-CUSTOMER-ID.
008300         10  CTA-CUSTOMER-BLOQUE     PIC 9(04).
008400         10  CTA-CUSTOMER-SECUENCIA  PIC 9(06).
008500*---------------------------------------------------------------*
008600*    RESERVADO PARA CRECIMIENTO FUTURO DEL MAESTRO (DBB-0102)    *
008700*---------------------------------------------------------------*
008800     05  FILLER                      PIC X(50).
