000100******************************************************************
000200* COPY BOOK   : CTATP01                                          *
000300* APLICACION  : BANCA DIGITAL - PANEL DE CONTROL                 *
000400* DESCRIPCION : LAYOUT DE SALIDA DE CTBACCS - UN REGISTRO POR    *
000500*             : SUBTIPO DE CUENTA (CORRIENTE / AHORRO) CON EL    *
000600*             : CONTEO Y SALDO ACUMULADO DE ESE SUBTIPO.         *
000700* LONGITUD    : 40 BYTES, VER DETALLE DE CAMPOS ABAJO            *
000800******************************************************************
000900*   HISTORIAL DE CAMBIOS
001000*   FECHA       PROGRAMADOR       TICKET     DESCRIPCION
001100*   ----------  ----------------  ---------  --------------------
001200*   18/09/1991  R.CASTILLO (RCM)  DBB-0067   VERSION INICIAL DEL  DBB-0067
001300*                                            EXTRACTO POR SUBTIPO.DBB-0067
001400*   05/12/1995  F.MENDEZ  (FJM)   DBB-0122   SE DOCUMENTA ORDEN   DBB-0122
001500*                                            FIJO DE ESCRITURA:   DBB-0122
001600*                                            CORRIENTE Y LUEGO    DBB-0122
001700*                                            AHORRO (UNICOS DOS   DBB-0122
001800*                                            SUBTIPOS QUE EXISTEN DBB-0122
001900*                                            EN EL MAESTRO).      DBB-0122
002000*   03/10/1998  A.SOLIS   (ALS)   DBB-0161   AJUSTE MILENIO (Y2K):DBB-0161
002100*                                            NO HAY FECHAS EN ESTEDBB-0161
002200*                                            REGISTRO, SOLO SE    DBB-0161
002300*                                            REVISA POR COMPLETEZ.DBB-0161
002400******************************************************************
002500 01  CTS-ACCOUNT-TYPE-RECORD.
002600*---------------------------------------------------------------*
002700*    SUBTIPO DE CUENTA AL QUE PERTENECE ESTE RENGLON             *
002800*---------------------------------------------------------------*
002900     05  CTS-TYPE                    PIC X(07).
003000         88  CTS-TIPO-CORRIENTE          VALUE 'Current'.
003100         88  CTS-TIPO-AHORRO             VALUE 'Saving '.
003200*---------------------------------------------------------------*
003300*    CANTIDAD DE CUENTAS DE ESTE SUBTIPO QUE PASARON EL FILTRO   *
003400*    DE FECHAS DE LA CORRIDA                                     *
003500*---------------------------------------------------------------*
003600     05  CTS-ACCOUNT-COUNT           PIC 9(07).
003700*---------------------------------------------------------------*
003800*    SUMA DEL SALDO (CTA-BALANCE) DE LAS CUENTAS DE ESTE SUBTIPO *
003900*---------------------------------------------------------------*
004000     05  CTS-TYPE-BALANCE            PIC S9(11)V99 COMP-3.
004100*---------------------------------------------------------------*
004200*    RESERVADO PARA CRECIMIENTO FUTURO DEL EXTRACTO              *
004300*---------------------------------------------------------------*
004400     05  FILLER                      PIC X(19).
