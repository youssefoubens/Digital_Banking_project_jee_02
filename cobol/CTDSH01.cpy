000100******************************************************************
000200* COPY BOOK   : CTDSH01                                          *
000300* APLICACION  : BANCA DIGITAL - PANEL DE CONTROL                 *
000400* DESCRIPCION : LAYOUT DE SALIDA DE CTBDASH - UN REGISTRO CON    *
000500*             : LOS TOTALES GENERALES DEL PANEL DE CONTROL POR   *
000600*             : CORRIDA (SALDO, VARIACION, CUENTAS ACTIVAS Y     *
000700*             : NUEVAS, TRANSACCIONES RECIENTES Y PENDIENTES).   *
000800* LONGITUD    : 60 BYTES, VER DETALLE DE CAMPOS ABAJO            *
000900******************************************************************
001000*   HISTORIAL DE CAMBIOS
001100*   FECHA       PROGRAMADOR       TICKET     DESCRIPCION
001200*   ----------  ----------------  ---------  --------------------
001300*   04/06/1991  R.CASTILLO (RCM)  DBB-0064   VERSION INICIAL DEL  DBB-0064
001400*                                            EXTRACTO DE TOTALES. DBB-0064
001500*   21/01/1994  F.MENDEZ  (FJM)   DBB-0110   SE AGREGA CONTEO DE  DBB-0110
001600*                                            TRANSACCIONES        DBB-0110
001700*                                            PENDIENTES (SIEMPRE  DBB-0110
001800*                                            CERO POR AHORA, EL   DBB-0110
001900*                                            MODELO DE DATOS NO   DBB-0110
002000*                                            DISTINGUE PENDIENTE  DBB-0110
002100*                                            DE APLICADA).        DBB-0110
002200*   03/10/1998  A.SOLIS   (ALS)   DBB-0161   AJUSTE MILENIO (Y2K):DBB-0161
002300*                                            NO HAY FECHAS EN ESTEDBB-0161
002400*                                            REGISTRO, SOLO SE    DBB-0161
002500*                                            REVISA POR COMPLETEZ.DBB-0161
002600******************************************************************
002700 01  CTD-DASHBOARD-RECORD.
002800*---------------------------------------------------------------*
002900*    SUMA DEL SALDO (CTA-BALANCE) DE TODAS LAS CUENTAS           *
003000*---------------------------------------------------------------*
003100     05  CTD-TOTAL-BALANCE           PIC S9(11)V99 COMP-3.
003200*---------------------------------------------------------------*
003300*    VARIACION DE SALDO EN EL PERIODO: CREDITOS MENOS DEBITOS    *
003400*---------------------------------------------------------------*
003500     05  CTD-BALANCE-CHANGE          PIC S9(11)V99 COMP-3.
003600*---------------------------------------------------------------*
003700*    CONTEO DE CUENTAS CON ESTADO ACTIVO                         *
003800*---------------------------------------------------------------*
003900     05  CTD-ACTIVE-ACCOUNTS         PIC 9(07).
004000*---------------------------------------------------------------*
004100*    CONTEO DE CUENTAS ABIERTAS DENTRO DE LA VENTANA DE "NUEVAS" *
004200*---------------------------------------------------------------*
004300     05  CTD-NEW-ACCOUNTS            PIC 9(07).
004400*---------------------------------------------------------------*
004500*    CONTEO DE OPERACIONES EN LOS ULTIMOS 7 DIAS DE LA FECHA DE  *
004600*    CORRIDA DEL REPORTE                                         *
004700*---------------------------------------------------------------*
004800     05  CTD-RECENT-TRANSACTIONS     PIC 9(07).
004900*---------------------------------------------------------------*
005000*    SIEMPRE CERO - NO EXISTE CONCEPTO DE PENDIENTE/APLICADA EN  *
005100*    ESTE MODELO DE DATOS (VER DBB-0110)                         *
005200*---------------------------------------------------------------*
005300     05  CTD-PENDING-TRANSACTIONS    PIC 9(07) VALUE ZEROES.
005400*---------------------------------------------------------------*
005500*    RESERVADO PARA CRECIMIENTO FUTURO DEL EXTRACTO              *
005600*---------------------------------------------------------------*
005700     05  FILLER                      PIC X(18).
