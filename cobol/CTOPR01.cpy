000100******************************************************************
000200* COPY BOOK   : CTOPR01                                          *
000300* APLICACION  : BANCA DIGITAL - PANEL DE CONTROL                 *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE OPERACIONES (CTOPER)       *
000500*             : POSTEADAS, LEIDO POR LOS BATCH DE ESTADISTICAS   *
000600*             : DEL PANEL DE CONTROL PARA CALCULAR VARIACION DE  *
000700*             : SALDO Y LA SERIE DE DEPOSITOS/RETIROS POR RANGO  *
000800*             : DE FECHAS.                                       *
000900* LONGITUD    : 100 BYTES, VER DETALLE DE CAMPOS ABAJO           *
001000******************************************************************
001100*   HISTORIAL DE CAMBIOS
001200*   FECHA       PROGRAMADOR       TICKET     DESCRIPCION
001300*   ----------  ----------------  ---------  --------------------
001400*   22/05/1990  R.CASTILLO (RCM)  DBB-0059   VERSION INICIAL DEL  DBB-0059
001500*                                            ARCHIVO DE           DBB-0059
001600*                                            OPERACIONES.         DBB-0059
001700*   11/02/1993  F.MENDEZ  (FJM)   DBB-0103   SE AMPLIA DESCRIPCIONDBB-0103
001800*                                            LIBRE DE LA OPERACIONDBB-0103
001900*                                            A 20 POSICIONES.     DBB-0103
002000*   17/08/1996  A.SOLIS   (ALS)   DBB-0129   SE AGREGA REDEFINES  DBB-0129
002100*                                            DE FECHA DE POSTEO   DBB-0129
002200*                                            (ANO/MES/DIA) PARA   DBB-0129
002300*                                            LOS CORTES SEMANALES DBB-0129
002400*                                            Y MENSUALES DEL      DBB-0129
002500*                                            REPORTE DE SERIE.    DBB-0129
002600*   30/09/1998  A.SOLIS   (ALS)   DBB-0161   AJUSTE MILENIO (Y2K):DBB-0161
002700*                                            FECHA DE OPERACION   DBB-0161
002800*                                            CCYYMMDD DE 8        DBB-0161
002900*                                            DIGITOS, NO 6.       DBB-0161
003000*   14/02/2003  E.RAMIREZ (PEDR)  DBB-0201   SE ACLARA QUE EL     DBB-0201
003100*                                            MONTO VIENE SIEMPRE  DBB-0201
003200*                                            POSITIVO, EL SIGNO LODBB-0201
003300*                                            DA EL TIPO DE        DBB-0201
003400*                                            OPERACION.           DBB-0201
003500******************************************************************
003600 01  CTO-OPERATION-RECORD.
003700*---------------------------------------------------------------*
003800*    IDENTIFICADOR UNICO DE LA OPERACION POSTEADA               *
003900*---------------------------------------------------------------*
004000     05  CTO-OPERATION-ID            PIC 9(10).
004100*---------------------------------------------------------------*
004200*    TIPO DE OPERACION - DEFINE EL SIGNO EN LA VARIACION DE      *
004300*    SALDO Y EN QUE COLUMNA DE LA SERIE (DEPOSITO/RETIRO) SUMA   *
004400*---------------------------------------------------------------*
004500     05  CTO-OPERATION-TYPE          PIC X(06).
004600         88  CTO-TIPO-CREDITO            VALUE 'CREDIT'.
004700         88  CTO-TIPO-DEBITO             VALUE 'DEBIT '.
004800*---------------------------------------------------------------*
004900*    MONTO DE LA OPERACION, 2 DECIMALES; VIENE SIN SIGNO, EL     *
005000*    SIGNO LO APLICA EL PROGRAMA SEGUN CTO-OPERATION-TYPE        *
005100*---------------------------------------------------------------*
005200     05  CTO-AMOUNT                  PIC S9(11)V99 COMP-3.
005300*---------------------------------------------------------------*
005400*    FECHA DE POSTEO DE LA OPERACION, CCYYMMDD                  *
005500*---------------------------------------------------------------*
005600     05  CTO-OPERATION-DATE          PIC 9(08).
005700     05  CTO-OPERATION-DATE-R REDEFINES CTO-OPERATION-DATE.
005800         10  CTO-OPERATION-CCYY      PIC 9(04).
005900         10  CTO-OPERATION-MM        PIC 9(02).
006000         10  CTO-OPERATION-DD        PIC 9(02).
006100*---------------------------------------------------------------*
006200*    DESCRIPCION LIBRE DE LA OPERACION - NO SE USA EN NINGUN     *
006300*    CALCULO DE ESTADISTICAS, SOLO INFORMATIVA                  *
006400*---------------------------------------------------------------*
006500     05  CTO-DESCRIPTION             PIC X(20).
006600*---------------------------------------------------------------*
006700*    CUENTA A LA QUE PERTENECE LA OPERACION (LLAVE FORANEA);     *
006800*    NINGUN BATCH DE ESTADISTICAS BUSCA POR ESTA LLAVE, SOLO SE  *
006900*    ARRASTRA PARA CONCILIACION POSTERIOR                        *
007000*---------------------------------------------------------------*
007100     05  CTO-ACCOUNT-ID              PIC 9(10).
007200*---------------------------------------------------------------*
007300*    RESERVADO PARA CRECIMIENTO FUTURO DEL ARCHIVO (DBB-0103)    *
007400*---------------------------------------------------------------*
007500     05  FILLER                      PIC X(39).
