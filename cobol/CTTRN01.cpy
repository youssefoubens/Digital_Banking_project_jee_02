000100******************************************************************
000200* COPY BOOK   : CTTRN01                                          *
000300* APLICACION  : BANCA DIGITAL - PANEL DE CONTROL                 *
000400* DESCRIPCION : LAYOUT DE SALIDA DE CTBTXNS - UN REGISTRO POR    *
000500*             : CUBO DE FECHA (DIARIO/SEMANAL/MENSUAL) CON LOS   *
000600*             : DEPOSITOS, RETIROS Y VARIACION NETA DE ESE CUBO. *
000700* LONGITUD    : 50 BYTES, VER DETALLE DE CAMPOS ABAJO            *
000800******************************************************************
000900*   HISTORIAL DE CAMBIOS
001000*   FECHA       PROGRAMADOR       TICKET     DESCRIPCION
001100*   ----------  ----------------  ---------  --------------------
001200*   12/03/1992  R.CASTILLO (RCM)  DBB-0071   VERSION INICIAL DEL  DBB-0071
001300*                                            EXTRACTO DE SERIE.   DBB-0071
001400*   27/06/1996  F.MENDEZ  (FJM)   DBB-0126   SE AMPLIA LA ETIQUETADBB-0126
001500*                                            DE CUBO A 10 BYTES   DBB-0126
001600*                                            PARA SOPORTAR EL     DBB-0126
001700*                                            FORMATO SEMANAL      DBB-0126
001800*                                            "AAAA-Wss" ADEMAS DELDBB-0126
001900*                                            DIARIO Y MENSUAL.    DBB-0126
002000*   03/10/1998  A.SOLIS   (ALS)   DBB-0161   AJUSTE MILENIO (Y2K):DBB-0161
002100*                                            ETIQUETA DE CUBO YA  DBB-0161
002200*                                            USA AAAA DE 4 DIGITOSDBB-0161
002300*                                            EN LOS TRES FORMATOS.DBB-0161
002400*   19/05/2004  E.RAMIREZ (PEDR)  DBB-0214   SE ACLARA QUE LOS    DBB-0214
002500*                                            CUBOS SE ESCRIBEN EN DBB-0214
002600*                                            ORDEN ASCENDENTE DE  DBB-0214
002700*                                            ETIQUETA (LA ETIQUETADBB-0214
002800*                                            ORDENA IGUAL QUE LA  DBB-0214
002900*                                            LLAVE DE CUBO POR    DBB-0214
003000*                                            VENIR ANCLADA AL     DBB-0214
003100*                                            ANO).                DBB-0214
003200******************************************************************
003300 01  CTX-TRANSACTION-RECORD.
003400*---------------------------------------------------------------*
003500*    ETIQUETA DEL CUBO DE FECHA: "AAAA-MM-DD", "AAAA-Wss" O      *
003600*    "AAAA-MM" SEGUN EL INTERVALO PEDIDO EN LA CORRIDA           *
003700*---------------------------------------------------------------*
003800     05  CTX-BUCKET-DATE             PIC X(10).
003900*---------------------------------------------------------------*
004000*    SUMA DE MONTOS DE OPERACIONES CTO-TIPO-CREDITO EN EL CUBO   *
004100*---------------------------------------------------------------*
004200     05  CTX-DEPOSITS                PIC S9(11)V99 COMP-3.
004300*---------------------------------------------------------------*
004400*    SUMA DE MONTOS DE OPERACIONES CTO-TIPO-DEBITO EN EL CUBO    *
004500*---------------------------------------------------------------*
004600     05  CTX-WITHDRAWALS             PIC S9(11)V99 COMP-3.
004700*---------------------------------------------------------------*
004800*    CTX-DEPOSITS MENOS CTX-WITHDRAWALS DEL CUBO                *
004900*---------------------------------------------------------------*
005000     05  CTX-NET-CHANGE              PIC S9(11)V99 COMP-3.
005100*---------------------------------------------------------------*
005200*    RESERVADO PARA CRECIMIENTO FUTURO DEL EXTRACTO              *
005300*---------------------------------------------------------------*
005400     05  FILLER                      PIC X(19).
